000100******************************************************************
000200* PROGRAMADOR: M.T.VIEIRA
000300* DATA.......: 22/07/1987
000400* DESCRICAO..: CALCULO DA PONTUACAO DE CREDITO E BUSCA DO MELHOR
000500*              VALOR/PRAZO DE EMPRESTIMO
000600* NOME.......: CALC0005A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. CALC0005A.
001000 AUTHOR. M.T.VIEIRA.
001100 INSTALLATION. INBANK - DEPARTAMENTO DE CREDITO.
001200 DATE-WRITTEN. 22/07/1987.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO INBANK.
001500*================================================================*
001600*    HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800*  22/07/1987 MTV CRIACAO DO MODULO - CALCULO DE PARCELA PELA    MT01
001900*                 TABELA PRICE (VERSAO ORIGINAL)                 MT01
002000*  14/05/1990 MTV SUBSTITUIDA TABELA DE JUROS FIXA POR FAIXAS    MT02
002100*                 DE RISCO LIDAS DO BOOK DE PARAMETROS            MT02
002200*  03/02/1993 JQP CORRIGIDO ARREDONDAMENTO DA PARCELA QUANDO     JQ01
002300*                 VALOR PEDIDO ERA MULTIPLO DO PASSO DE BUSCA     JQ01
002400*  19/09/1996 JQP INCLUIDA BUSCA DESCENDENTE DO MELHOR VALOR     JQ02
002500*                 QUANDO O VALOR PEDIDO NAO PONTUA                JQ02
002600*  14/12/1998 AQN AJUSTE ANO 2000 - REVISAO GERAL DOS CAMPOS     AQ01
002700*                 DE DATA DO MODULO (NENHUM IMPACTO ENCONTRADO)   AQ01
002800*  20/08/2002 LFR REQ. CR-2290 - EXTENSAO DO PRAZO QUANDO A      LF01
002900*                 BUSCA NO PRAZO PEDIDO NAO ENCONTRA VALOR        LF01
003000*  17/03/2015 CPB REQ. CR-5530 - RETIRADA A TABELA PRICE E O    CP01
003100*                 CALCULO DE JUROS COMPOSTOS (PRODUTO DESCONTI-   CP01
003200*                 NUADO); MODULO PASSA A SO CALCULAR A FAIXA      CP01
003300*                 DE CREDITO                                     CP01
003400*  11/08/2025 JMR REQ. CR-8890 - MOTOR DE CREDITO INBANK -       JM01
003500*                 REESCRITO PARA O TESTE DE PONTUACAO E AS       JM01
003600*                 BUSCAS DE VALOR/PRAZO DA NOVA ESPECIFICACAO     JM01
003700*                 DO SERVICO DE DECISAO DE EMPRESTIMO             JM01
003800*================================================================*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700*----------------------------------------------------------------*
004800*    BOOK DE PARAMETROS - LIMITES, FAIXAS DE CREDITO E MENSAGENS
004900*----------------------------------------------------------------*
005000 COPY COD002A.
005100
005200*----------------------------------------------------------------*
005300*    AREA DE TRABALHO DO CALCULO EM ANDAMENTO
005400*----------------------------------------------------------------*
005500 01  WRK-MODIFICADOR              PIC 9(04).
005600 01  WRK-MODIFICADOR-ED REDEFINES WRK-MODIFICADOR
005700                                   PIC ZZZ9.
005800
005900 01  WRK-VALOR-MAX                PIC 9(07).
006000 01  WRK-VALOR-MAX-X REDEFINES WRK-VALOR-MAX.
006100     05  WRK-VALOR-MAX-ED         PIC ZZZ,ZZ9.
006200
006300 01  WRK-RESULTADO-BUSCA.
006400     05  WRK-VALOR-ACHADO         PIC 9(07).
006500     05  WRK-PRAZO-ACHADO         PIC 9(03).
006550     05  FILLER                   PIC X(02) VALUE SPACES.
006600 01  WRK-RESULTADO-LINHA REDEFINES WRK-RESULTADO-BUSCA
006700                                   PIC X(12).
006800
006900*----------------------------------------------------------------*
007000*    VALOR E PRAZO EM TESTE NO CICLO DE CALCULO (NAO SAO O
007100*    RESULTADO FINAL - VIDE WRK-RESULTADO-BUSCA)
007200*----------------------------------------------------------------*
007300 01  WRK-VALOR-CALC               PIC 9(07).
007400 01  WRK-PRAZO-CALC               PIC 9(03).
007500
007600*----------------------------------------------------------------*
007700*    CONTADORES, SUBSCRITOS E INTERMEDIARIOS DO TESTE DE
007800*    PONTUACAO - TODOS COMP
007900*----------------------------------------------------------------*
008000 77  WRK-J                        PIC 9(02) COMP.
008100 77  WRK-VALOR-TESTE              PIC 9(07) COMP.
008150 77  WRK-PASSO-DESC               PIC S9(03) COMP.
008200 77  WRK-PRAZO-TESTE              PIC 9(03) COMP.
008300 77  WRK-TESTE-ESQ                PIC 9(07) COMP.
008400 77  WRK-TESTE-DIR                PIC 9(06) COMP.
008500
008600*----------------------------------------------------------------*
008700*    SWITCHES
008800*----------------------------------------------------------------*
008900 77  WRK-PONTUACAO-OK             PIC X(01) VALUE "N".
008920     88 WRK-PONTUACAO-OK-SIM          VALUE "S".
008940     88 WRK-PONTUACAO-OK-NAO          VALUE "N".
009000 77  WRK-ACHADO                   PIC X(01) VALUE "N".
009020     88 WRK-ACHADO-SIM                VALUE "S".
009040     88 WRK-ACHADO-NAO                VALUE "N".
009100
009200 LINKAGE SECTION.
009300*    BOOK DE CHAMADA RECEBIDO DO PROGRAMA CHAMADOR (EMP0001A)
009400 COPY COPY030A.
010100
010200*================================================================*
010300 PROCEDURE DIVISION USING COPY030A-REGISTRO.
011000*================================================================*
011100
011200*----------------------------------------------------------------*
011300*    PROCESSAMENTO PRINCIPAL DO CALCULO DE CREDITO
011400*----------------------------------------------------------------*
011500*> cobol-lint CL002 0000-processar
011600 0000-PROCESSAR                  SECTION.
011700*----------------------------------------------------------------*
011800
011900     PERFORM 0001-CARREGAR-FAIXAS
012000     PERFORM 0002-OBTER-MODIFICADOR
012100
012200     IF WRK-MODIFICADOR EQUAL ZERO
012300        SET COPY030A-COD-DECISAO-REJEITADO TO TRUE
012400        MOVE ZERO                TO COPY030A-VALOR-APROVADO
012500        MOVE ZERO                TO COPY030A-PRAZO-APROVADO
012600        MOVE 4                   TO COPY030A-COD-MSG
012700     ELSE
012800        PERFORM 0007-TESTAR-VALOR-PEDIDO
012900        IF WRK-PONTUACAO-OK-SIM
013000           MOVE WRK-VALOR-MAX    TO COPY030A-VALOR-APROVADO
013100           MOVE COPY030A-PRAZO-PEDIDO  TO COPY030A-PRAZO-APROVADO
013200           SET COPY030A-COD-DECISAO-APROVADO TO TRUE
013300           MOVE ZERO             TO COPY030A-COD-MSG
013400        ELSE
013500           MOVE COPY030A-PRAZO-PEDIDO  TO WRK-PRAZO-CALC
013600           PERFORM 0006-MELHOR-VALOR
013700           IF WRK-ACHADO-SIM
013800              MOVE WRK-VALOR-ACHADO TO COPY030A-VALOR-APROVADO
013900              MOVE COPY030A-PRAZO-PEDIDO  TO COPY030A-PRAZO-APROVADO
014000              SET COPY030A-COD-DECISAO-APROVADO TO TRUE
014100              MOVE ZERO             TO COPY030A-COD-MSG
014200           ELSE
014300              PERFORM 0005-ESTENDER-PRAZO
014400              IF WRK-ACHADO-SIM
014500                 MOVE WRK-VALOR-ACHADO TO COPY030A-VALOR-APROVADO
014600                 MOVE WRK-PRAZO-ACHADO TO COPY030A-PRAZO-APROVADO
014700                 SET COPY030A-COD-DECISAO-APROVADO TO TRUE
014800                 MOVE ZERO             TO COPY030A-COD-MSG
014900              ELSE
015000                 SET COPY030A-COD-DECISAO-REJEITADO TO TRUE
015100                 MOVE ZERO          TO COPY030A-VALOR-APROVADO
015200                 MOVE ZERO          TO COPY030A-PRAZO-APROVADO
015300                 MOVE 5             TO COPY030A-COD-MSG
015400              END-IF
015500           END-IF
015600        END-IF
015700     END-IF
015800
015900     GOBACK
016000     .
016100*----------------------------------------------------------------*
016200*> cobol-lint CL002 0000-end
016300 0000-END.                       EXIT.
016400*----------------------------------------------------------------*
016500
016600*----------------------------------------------------------------*
016700*    CARREGAR AS 4 FAIXAS DE SEGMENTO DE CREDITO NO BOOK COD002A
016800*----------------------------------------------------------------*
016900 0001-CARREGAR-FAIXAS            SECTION.
017000*----------------------------------------------------------------*
017100
017200     MOVE 0000 TO COD002A-FAIXA-DE(1)
017300     MOVE 2499 TO COD002A-FAIXA-ATE(1)
017400     MOVE 0000 TO COD002A-FAIXA-MODIF(1)
017500
017600     MOVE 2500 TO COD002A-FAIXA-DE(2)
017700     MOVE 4999 TO COD002A-FAIXA-ATE(2)
017800     MOVE 0100 TO COD002A-FAIXA-MODIF(2)
017900
018000     MOVE 5000 TO COD002A-FAIXA-DE(3)
018100     MOVE 7499 TO COD002A-FAIXA-ATE(3)
018200     MOVE 0300 TO COD002A-FAIXA-MODIF(3)
018300
018400     MOVE 7500 TO COD002A-FAIXA-DE(4)
018500     MOVE 9999 TO COD002A-FAIXA-ATE(4)
018600     MOVE 1000 TO COD002A-FAIXA-MODIF(4)
018700     .
018800*----------------------------------------------------------------*
018900*> cobol-lint CL002 0001-end
019000 0001-END.                       EXIT.
019100*----------------------------------------------------------------*
019200
019300*----------------------------------------------------------------*
019400*    OBTER O MODIFICADOR DE CREDITO PELOS ULTIMOS 4 DIGITOS
019500*----------------------------------------------------------------*
019600 0002-OBTER-MODIFICADOR          SECTION.
019700*----------------------------------------------------------------*
019800
019900     MOVE ZERO                   TO WRK-MODIFICADOR
020000     PERFORM 0002A-TESTAR-FAIXA VARYING WRK-J FROM 1 BY 1
020100             UNTIL WRK-J GREATER 4
020200     .
020300*----------------------------------------------------------------*
020400*> cobol-lint CL002 0002-end
020500 0002-END.                       EXIT.
020600*----------------------------------------------------------------*
020700
020800*----------------------------------------------------------------*
020900*    CORPO DO LACO - CONFERE SE O CODIGO CAI NA FAIXA WRK-J
021000*----------------------------------------------------------------*
021100 0002A-TESTAR-FAIXA.
021200
021300     IF COPY030A-ULTIMOS-4-DIGITOS NOT LESS COD002A-FAIXA-DE(WRK-J)
021400        AND COPY030A-ULTIMOS-4-DIGITOS NOT GREATER
021500            COD002A-FAIXA-ATE(WRK-J)
021600        MOVE COD002A-FAIXA-MODIF(WRK-J) TO WRK-MODIFICADOR
021700     END-IF
021800     .
021900
022000*----------------------------------------------------------------*
022100*    VALOR MAXIMO APROVAVEL NO PRAZO EM TESTE (WRK-PRAZO-CALC)
022200*----------------------------------------------------------------*
022300 0003-VALOR-MAXIMO               SECTION.
022400*----------------------------------------------------------------*
022500
022600     COMPUTE WRK-VALOR-MAX = WRK-MODIFICADOR * WRK-PRAZO-CALC
022700
022800     IF WRK-VALOR-MAX LESS COD002A-VALOR-MINIMO
022900        MOVE COD002A-VALOR-MINIMO TO WRK-VALOR-MAX
023000     ELSE
023100        IF WRK-VALOR-MAX GREATER COD002A-VALOR-MAXIMO
023200           MOVE COD002A-VALOR-MAXIMO TO WRK-VALOR-MAX
023300        END-IF
023400     END-IF
023500     .
023600*----------------------------------------------------------------*
023700*> cobol-lint CL002 0003-end
023800 0003-END.                       EXIT.
023900*----------------------------------------------------------------*
024000
024100*----------------------------------------------------------------*
024200*    TESTE DE PONTUACAO - MODIF*PRAZO*100 >= VALOR*10
024300*    (REFORMULACAO EM PONTO FIXO DO TESTE ESCORE >= 0.1)
024400*----------------------------------------------------------------*
024500 0004-TESTAR-PONTUACAO           SECTION.
024600*----------------------------------------------------------------*
024700
024800     COMPUTE WRK-TESTE-ESQ = WRK-MODIFICADOR * WRK-PRAZO-CALC
024900                              * COD002A-FATOR-ESQ
025000     COMPUTE WRK-TESTE-DIR = WRK-VALOR-CALC * COD002A-FATOR-DIR
025100
025200     IF WRK-TESTE-ESQ NOT LESS WRK-TESTE-DIR
025300        SET WRK-PONTUACAO-OK-SIM TO TRUE
025400     ELSE
025500        SET WRK-PONTUACAO-OK-NAO TO TRUE
025600     END-IF
025700     .
025800*----------------------------------------------------------------*
025900*> cobol-lint CL002 0004-end
026000 0004-END.                       EXIT.
026100*----------------------------------------------------------------*
026200
026300*----------------------------------------------------------------*
026400*    TESTAR O VALOR PEDIDO NO PRAZO PEDIDO (1A TENTATIVA)
026500*----------------------------------------------------------------*
026600 0007-TESTAR-VALOR-PEDIDO        SECTION.
026700*----------------------------------------------------------------*
026800
026900     MOVE COPY030A-PRAZO-PEDIDO        TO WRK-PRAZO-CALC
027000     MOVE COPY030A-VALOR-PEDIDO        TO WRK-VALOR-CALC
027100     PERFORM 0004-TESTAR-PONTUACAO
027200     IF WRK-PONTUACAO-OK-SIM
027300        MOVE COPY030A-PRAZO-PEDIDO     TO WRK-PRAZO-CALC
027400        PERFORM 0003-VALOR-MAXIMO
027500     END-IF
027600     .
027700*----------------------------------------------------------------*
027800*> cobol-lint CL002 0007-end
027900 0007-END.                       EXIT.
028000*----------------------------------------------------------------*
028100
028200*----------------------------------------------------------------*
028300*    BUSCA DESCENDENTE DO MELHOR VALOR NO PRAZO WRK-PRAZO-CALC
028400*    (PASSO DE 100, DO MAXIMO POSSIVEL ATE O VALOR MINIMO)
028500*----------------------------------------------------------------*
028600 0006-MELHOR-VALOR               SECTION.
028700*----------------------------------------------------------------*
028800
028850     SET WRK-ACHADO-NAO TO TRUE
028900     COMPUTE WRK-PASSO-DESC = ZERO - COD002A-PASSO-BUSCA
029000     PERFORM 0003-VALOR-MAXIMO
029100     MOVE WRK-VALOR-MAX           TO WRK-VALOR-TESTE
029200
029300     PERFORM 0006A-TESTAR-VALOR VARYING WRK-VALOR-TESTE
029400             FROM WRK-VALOR-MAX BY WRK-PASSO-DESC
029500             UNTIL WRK-VALOR-TESTE LESS COD002A-VALOR-MINIMO
029600                OR WRK-ACHADO-SIM
029700     .
029800*----------------------------------------------------------------*
029900*> cobol-lint CL002 0006-end
030000 0006-END.                      EXIT.
030100*----------------------------------------------------------------*
030200
030300*----------------------------------------------------------------*
030400*    CORPO DO LACO DA BUSCA DESCENDENTE - TESTA UM VALOR
030500*----------------------------------------------------------------*
030600 0006A-TESTAR-VALOR.
030700
030800     MOVE WRK-VALOR-TESTE        TO WRK-VALOR-CALC
030900     PERFORM 0004-TESTAR-PONTUACAO
031000     IF WRK-PONTUACAO-OK-SIM
031100        MOVE WRK-VALOR-TESTE      TO WRK-VALOR-ACHADO
031200        SET WRK-ACHADO-SIM TO TRUE
031300     END-IF
031400     .
031500
031600*----------------------------------------------------------------*
031700*    EXTENSAO DO PRAZO - REPETE A BUSCA PARA CADA PRAZO DE
031800*    PRAZO-PEDIDO+1 ATE O PRAZO MAXIMO, EM ORDEM CRESCENTE
031900*----------------------------------------------------------------*
032000 0005-ESTENDER-PRAZO             SECTION.
032100*----------------------------------------------------------------*
032200
032300     SET WRK-ACHADO-NAO TO TRUE
032400     COMPUTE WRK-PRAZO-TESTE = COPY030A-PRAZO-PEDIDO + 1
032500
032600     PERFORM 0005A-TESTAR-PRAZO VARYING WRK-PRAZO-TESTE
032700             FROM WRK-PRAZO-TESTE BY 1
032800             UNTIL WRK-PRAZO-TESTE GREATER COD002A-PRAZO-MAXIMO
032900                OR WRK-ACHADO-SIM
033000     .
033100*----------------------------------------------------------------*
033200*> cobol-lint CL002 0005-end
033300 0005-END.                       EXIT.
033400*----------------------------------------------------------------*
033500
033600*----------------------------------------------------------------*
033700*    CORPO DO LACO DA EXTENSAO DE PRAZO - TESTA UM PRAZO
033800*----------------------------------------------------------------*
033900 0005A-TESTAR-PRAZO.
034000
034100     MOVE WRK-PRAZO-TESTE        TO WRK-PRAZO-CALC
034200     PERFORM 0006-MELHOR-VALOR
034300     IF WRK-ACHADO-SIM
034400        MOVE WRK-PRAZO-TESTE     TO WRK-PRAZO-ACHADO
034500     END-IF
034600     .
