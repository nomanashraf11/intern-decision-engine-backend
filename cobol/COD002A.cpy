000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 11/08/2025
000400* DESCRICAO..: BOOK DE PARAMETROS DO MOTOR DE CREDITO
000500* NOME.......: COD002A
000600******************************************************************
000700*================================================================*
000800* DESCRICAO..: BOOK DE PARAMETROS, FAIXAS DE CREDITO E MENSAGENS
000900*              DO MOTOR DE CONCESSAO DE EMPRESTIMO
001000* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
001100* DATA.......: 11/08/2025
001200* TAMANHO....: 00423
001300*----------------------------------------------------------------*
001400* COD002A-VALOR-MINIMO    = VALOR MINIMO DE EMPRESTIMO (EUROS)
001500* COD002A-VALOR-MAXIMO    = VALOR MAXIMO DE EMPRESTIMO (EUROS)
001600* COD002A-PRAZO-MINIMO    = PRAZO MINIMO DE EMPRESTIMO (MESES)
001700* COD002A-PRAZO-MAXIMO    = PRAZO MAXIMO DE EMPRESTIMO (MESES)
001800* COD002A-PASSO-BUSCA     = PASSO DA BUSCA DO MELHOR VALOR (-100)
001900* COD002A-FATOR-ESQ       = FATOR DE ESCALA DO TESTE DE PONTUACAO
002000*                           (LADO ESQUERDO  = MODIF*PRAZO*FATOR)
002100* COD002A-FATOR-DIR       = FATOR DE ESCALA DO TESTE DE PONTUACAO
002200*                           (LADO DIREITO   = VALOR*FATOR)
002300* COD002A-FAIXA           = TABELA DE FAIXAS DE SEGMENTO DE
002400*                           CREDITO (4 FAIXAS), PELOS ULTIMOS
002500*                           4 DIGITOS DO CODIGO PESSOAL
002600*  COD002A-FAIXA-DE       = LIMITE INFERIOR DA FAIXA (0-9999)
002700*  COD002A-FAIXA-ATE      = LIMITE SUPERIOR DA FAIXA (0-9999)
002800*  COD002A-FAIXA-MODIF    = MODIFICADOR DE CREDITO DA FAIXA
002900* COD002A-MENSAGEM        = TABELA DAS 5 MENSAGENS FIXAS DE ERRO
003000*                           E REJEICAO (60 POSICOES, VIDE INDICE)
003100*  1 = PRAZO INVALIDO             4 = DIVIDA (MODIFICADOR ZERO)
003200*  2 = CODIGO PESSOAL INVALIDO    5 = NENHUM EMPRESTIMO ENCONTRADO
003300*  3 = VALOR INVALIDO
003400*================================================================*
003500 01  COD002A-HEADER.
003600  05  COD002A-COD-BOOK            PIC X(08) VALUE 'COD002A'.
003700  05  COD002A-TAM-BOOK            PIC 9(05) VALUE 00423.
003800  05  FILLER                      PIC X(02) VALUE SPACES.
003900
004000 01  COD002A-LIMITES.
004100  05  COD002A-VALOR-MINIMO        PIC 9(07) VALUE 0002000.
004200  05  COD002A-VALOR-MAXIMO        PIC 9(07) VALUE 0010000.
004300  05  COD002A-PRAZO-MINIMO        PIC 9(03) VALUE 012.
004400  05  COD002A-PRAZO-MAXIMO        PIC 9(03) VALUE 048.
004500  05  COD002A-PASSO-BUSCA         PIC 9(03) VALUE 100.
004600  05  COD002A-FATOR-ESQ           PIC 9(03) VALUE 100.
004700  05  COD002A-FATOR-DIR           PIC 9(02) VALUE 10.
004800  05  FILLER                      PIC X(04) VALUE SPACES.
004900
005000 01  COD002A-TAB-FAIXAS.
005100  05  COD002A-FAIXA OCCURS 4 TIMES.
005200   10 COD002A-FAIXA-DE            PIC 9(04).
005300   10 COD002A-FAIXA-ATE           PIC 9(04).
005400   10 COD002A-FAIXA-MODIF         PIC 9(04).
005500   10 FILLER                      PIC X(01) VALUE SPACE.
005600
005700 01  COD002A-TAB-MENSAGENS.
005800  05  COD002A-MENSAGEM OCCURS 5 TIMES PIC X(60).
