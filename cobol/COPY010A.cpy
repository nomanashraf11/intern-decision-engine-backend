000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 11/08/2025
000400* DESCRICAO..: BOOK DE INTERFACE DO PEDIDO E DA DECISAO DE CREDITO
000500* NOME.......: COPY010A
000600******************************************************************
000700*================================================================*
000800* DESCRICAO..: BOOK DO REGISTRO DE PEDIDO (ARQUIVO DE ENTRADA) E
000900*              DO REGISTRO DE DECISAO (ARQUIVO DE SAIDA) DO
001000*              MOTOR DE CONCESSAO DE EMPRESTIMO AO CLIENTE
001100* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
001200* DATA.......: 11/08/2025
001300* TAMANHO....: 00103
001400*----------------------------------------------------------------*
001500* COPY010A-COD-PESSOAL    = CODIGO PESSOAL DO CLIENTE (11 DIGIT.)
001600* COPY010A-VALOR-PEDIDO   = VALOR DE EMPRESTIMO PEDIDO (EUROS)
001700* COPY010A-PRAZO-PEDIDO   = PRAZO DE EMPRESTIMO PEDIDO (MESES)
001800*----------------------------------------------------------------*
001900* COPY010A-COD-PESSOAL-DC = CODIGO PESSOAL (ECO DO PEDIDO)
002000* COPY010A-VALOR-APROVADO = VALOR APROVADO (EUROS) OU ZERO
002100* COPY010A-PRAZO-APROVADO = PRAZO APROVADO (MESES) OU ZERO
002200* COPY010A-STATUS-DECISAO = 'A' = APROVADO   'R' = REJEITADO
002300* COPY010A-MSG-ERRO       = MENSAGEM DE ERRO/REJEICAO (OU BRANCO)
002400*================================================================*
002500 01  COPY010A-HEADER.
002600  05  COPY010A-COD-BOOK           PIC X(08) VALUE 'COPY010A'.
002700  05  COPY010A-TAM-BOOK           PIC 9(05) VALUE 00103.
002800  05  FILLER                      PIC X(03) VALUE SPACES.
002900
003000*----------------------------------------------------------------*
003100*    LOAN-REQUEST - REGISTRO DO PEDIDO DE EMPRESTIMO (21 BYTES)
003200*    TAMANHO FIXO - NAO ACRESCENTAR FILLER - CASA COM O LAYOUT
003300*    DO ARQUIVO DE ENTRADA, POSICAO A POSICAO.
003400*----------------------------------------------------------------*
003500 01  COPY010A-PEDIDO.
003600  05  COPY010A-COD-PESSOAL        PIC X(11).
003700  05  COPY010A-VALOR-PEDIDO       PIC 9(07).
003800  05  COPY010A-PRAZO-PEDIDO       PIC 9(03).
003900
004000*----------------------------------------------------------------*
004100*    LOAN-DECISION - REGISTRO DA DECISAO DE CREDITO (82 BYTES)
004200*    TAMANHO FIXO - NAO ACRESCENTAR FILLER - CASA COM O LAYOUT
004300*    DO ARQUIVO DE SAIDA, POSICAO A POSICAO.
004400*----------------------------------------------------------------*
004500 01  COPY010A-DECISAO.
004600  05  COPY010A-COD-PESSOAL-DC     PIC X(11).
004700  05  COPY010A-VALOR-APROVADO     PIC 9(07).
004800  05  COPY010A-PRAZO-APROVADO     PIC 9(03).
004900  05  COPY010A-STATUS-DECISAO     PIC X(01).
004950   88 COPY010A-APROVADO              VALUE "A".
004970   88 COPY010A-REJEITADO             VALUE "R".
005000  05  COPY010A-MSG-ERRO           PIC X(60).
