000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 11/08/2025
000400* DESCRICAO..: BOOK DE INTERFACE DA VALIDACAO DO CODIGO PESSOAL
000500* NOME.......: COPY020A
000600******************************************************************
000700*================================================================*
000800* DESCRICAO..: BOOK DE CHAMADA ENTRE O MOTOR DE CREDITO (EMP0001A)
000900*              E O MODULO DE VALIDACAO DO CODIGO PESSOAL
001000*              (VALCOD01) - PASSADO COMO UNICO REGISTRO NO CALL
001100* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
001200* DATA.......: 11/08/2025
001300* TAMANHO....: 00019
001400*----------------------------------------------------------------*
001500* COPY020A-CODIGO-PESSOAL    = CODIGO PESSOAL A VALIDAR (ENTRADA)
001600* COPY020A-CODIGO-VALIDO     = 'S'/'N' - RESULTADO DA VALIDACAO
001700* COPY020A-ULTIMOS-4-DIGITOS = ULTIMOS 4 DIGITOS DO CODIGO, PARA
001800*                              A FAIXA DE SEGMENTO DE CREDITO
001900*================================================================*
002000 01  COPY020A-HEADER.
002100  05  COPY020A-COD-BOOK           PIC X(08) VALUE 'COPY020A'.
002200  05  COPY020A-TAM-BOOK           PIC 9(05) VALUE 00019.
002300  05  FILLER                      PIC X(03) VALUE SPACES.
002400
002500 01  COPY020A-REGISTRO.
002600  05  COPY020A-CODIGO-PESSOAL     PIC X(11).
002700  05  COPY020A-CODIGO-VALIDO      PIC X(01).
002800   88 COPY020A-CODIGO-VALIDO-SIM      VALUE "S".
002900   88 COPY020A-CODIGO-VALIDO-NAO      VALUE "N".
003000  05  COPY020A-ULTIMOS-4-DIGITOS  PIC 9(04).
003100  05  FILLER                      PIC X(03) VALUE SPACES.
