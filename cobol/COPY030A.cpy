000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 11/08/2025
000400* DESCRICAO..: BOOK DE INTERFACE DO CALCULO DE CREDITO
000500* NOME.......: COPY030A
000600******************************************************************
000700*================================================================*
000800* DESCRICAO..: BOOK DE CHAMADA ENTRE O MOTOR DE CREDITO (EMP0001A)
000900*              E O MODULO DE CALCULO DE CREDITO (CALC0005A) -
001000*              PASSADO COMO UNICO REGISTRO NO CALL
001100* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
001200* DATA.......: 11/08/2025
001300* TAMANHO....: 00028
001400*----------------------------------------------------------------*
001500* COPY030A-ULTIMOS-4-DIGITOS = ULTIMOS 4 DIGITOS (FAIXA DE CREDITO)
001600* COPY030A-VALOR-PEDIDO      = VALOR DE EMPRESTIMO PEDIDO (ENTRADA)
001700* COPY030A-PRAZO-PEDIDO      = PRAZO DE EMPRESTIMO PEDIDO (ENTRADA)
001800* COPY030A-VALOR-APROVADO    = VALOR APROVADO (EUROS) OU ZERO
001900* COPY030A-PRAZO-APROVADO    = PRAZO APROVADO (MESES) OU ZERO
002000* COPY030A-COD-DECISAO       = 'A' = APROVADO   'R' = REJEITADO
002100* COPY030A-COD-MSG           = INDICE DA MSG EM COD002A-MENSAGEM
002200*================================================================*
002300 01  COPY030A-HEADER.
002400  05  COPY030A-COD-BOOK           PIC X(08) VALUE 'COPY030A'.
002500  05  COPY030A-TAM-BOOK           PIC 9(05) VALUE 00028.
002600  05  FILLER                      PIC X(03) VALUE SPACES.
002700
002800 01  COPY030A-REGISTRO.
002900  05  COPY030A-ULTIMOS-4-DIGITOS  PIC 9(04).
003000  05  COPY030A-VALOR-PEDIDO       PIC 9(07).
003100  05  COPY030A-PRAZO-PEDIDO       PIC 9(03).
003200  05  COPY030A-VALOR-APROVADO     PIC 9(07).
003300  05  COPY030A-PRAZO-APROVADO     PIC 9(03).
003400  05  COPY030A-COD-DECISAO        PIC X(01).
003500   88 COPY030A-COD-DECISAO-APROVADO   VALUE "A".
003600   88 COPY030A-COD-DECISAO-REJEITADO  VALUE "R".
003700  05  COPY030A-COD-MSG            PIC 9(01).
003800  05  FILLER                      PIC X(02) VALUE SPACES.
