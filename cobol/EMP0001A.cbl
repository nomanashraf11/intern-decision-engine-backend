000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 30/11/1988
000400* DESCRICAO..: MOTOR DE DECISAO DE EMPRESTIMO - PROCESSAMENTO
000500*              DO LOTE DE PEDIDOS DE CREDITO
000600* NOME.......: EMP0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. EMP0001A.
001000 AUTHOR. J.R.ALMEIDA.
001100 INSTALLATION. INBANK - DEPARTAMENTO DE CREDITO.
001200 DATE-WRITTEN. 30/11/1988.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO INBANK.
001500*================================================================*
001600*    HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800*  30/11/1988 JRA CRIACAO DO MODULO - LEITURA DO LOTE DE         JR01
001900*                 PEDIDOS E GRAVACAO DA DECISAO DE CREDITO       JR01
002000*  11/07/1990 MTV INCLUIDA CHAMADA AO VALCOD01 PARA VALIDAR     MT01
002100*                 O CODIGO PESSOAL ANTES DO CALCULO              MT01
002200*  04/04/1993 JQP CORRIGIDA ORDEM DE VALIDACAO - PRAZO DEVE     JQ01
002300*                 SER CONFERIDO ANTES DO CODIGO PESSOAL          JQ01
002400*  17/10/1997 JQP INCLUIDO CONTADOR DE REGISTROS REJEITADOS     JQ02
002500*                 NO RESUMO DE FIM DE LOTE                       JQ02
002600*  08/01/1999 AQN AJUSTE ANO 2000 - CONFERIDOS TODOS OS CAMPOS  AQ01
002700*                 NUMERICOS DO MODULO, NENHUM IMPACTO            AQ01
002800*  26/06/2004 LFR REQ. CR-2290 - MODULO PASSA A CHAMAR          LF01
002900*                 CALC0005A PARA A BUSCA DE VALOR/PRAZO EM       LF01
003000*                 VEZ DO CALCULO DE PARCELA FIXA ANTERIOR        LF01
003100*  14/09/2012 CPB REQ. CR-4471 - REGISTRO COM CODIGO INVALIDO   CP01
003200*                 E SO REJEITADO, NAO MAIS ABORTA O LOTE         CP01
003300*  11/08/2025 JMR REQ. CR-8890 - MOTOR DE CREDITO INBANK -      JM01
003400*                 MODULO REESCRITO COMO ORQUESTRADOR DA NOVA    JM01
003500*                 ESPECIFICACAO DO SERVICO DE DECISAO DE         JM01
003600*                 EMPRESTIMO (SUBSTITUI O CADASTRO DE USUARIO    JM01
003700*                 DESCONTINUADO)                                 JM01
003800*================================================================*
003900 ENVIRONMENT DIVISION.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PEDIDO-EMPRESTIMO    ASSIGN TO LOANREQ
004700     ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT DECISAO-EMPRESTIMO   ASSIGN TO LOANDEC
005000     ORGANIZATION IS LINE SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500*----------------------------------------------------------------*
005600*    LOAN-REQUEST - REGISTRO DE ENTRADA (21 BYTES)
005700*----------------------------------------------------------------*
005800 FD  PEDIDO-EMPRESTIMO.
005900 01  FD-REG-PEDIDO.
006000     05  FD-COD-PESSOAL          PIC X(11).
006100     05  FD-VALOR-PEDIDO         PIC 9(07).
006200     05  FD-PRAZO-PEDIDO         PIC 9(03).
006300
006400*----------------------------------------------------------------*
006500*    LOAN-DECISION - REGISTRO DE SAIDA (82 BYTES)
006600*----------------------------------------------------------------*
006700 FD  DECISAO-EMPRESTIMO.
006800 01  FD-REG-DECISAO.
006900     05  FD-COD-PESSOAL-DC       PIC X(11).
007000     05  FD-VALOR-APROVADO       PIC 9(07).
007100     05  FD-PRAZO-APROVADO       PIC 9(03).
007200     05  FD-STATUS-DECISAO       PIC X(01).
007300     05  FD-MSG-ERRO             PIC X(60).
007400
007500 WORKING-STORAGE SECTION.
007600
007700*----------------------------------------------------------------*
007800*    BOOK DE INTERFACE DO PEDIDO/DECISAO E BOOK DE PARAMETROS
007900*----------------------------------------------------------------*
008000 COPY COPY010A.
008100 COPY COD002A.
008150*----------------------------------------------------------------*
008170*    BOOKS DE INTERFACE DAS CHAMADAS A VALCOD01 E CALC0005A -
008180*    CADA UM E PASSADO COMO UNICO REGISTRO NO CALL (CR-9140)
008190*----------------------------------------------------------------*
008195 COPY COPY020A.
008197 COPY COPY030A.
009000*----------------------------------------------------------------*
009100*    VISAO ALTERNATIVA DO PEDIDO LIDO - TRACE DE AUDITORIA DO
009200*    REGISTRO QUANDO A VALIDACAO REJEITA O PEDIDO
009300*----------------------------------------------------------------*
009400 01  WRK-REG-PEDIDO-X              PIC X(21).
009500 01  WRK-REG-PEDIDO-CAMPOS REDEFINES WRK-REG-PEDIDO-X.
009600     05  WRK-REG-COD              PIC X(11).
009700     05  WRK-REG-VALOR            PIC 9(07).
009800     05  WRK-REG-PRAZO            PIC 9(03).
009900
010000*----------------------------------------------------------------*
010100*    VISAO ALTERNATIVA DO CODIGO PESSOAL ECOADO - TABELA DE
010200*    DIGITOS PARA TRACE DE AUDITORIA
010300*----------------------------------------------------------------*
010400 01  WRK-CODIGO-ECO                PIC X(11).
010500 01  WRK-CODIGO-ECO-TAB REDEFINES WRK-CODIGO-ECO.
010600     05  WRK-CODIGO-ECO-DIG        PIC X(01) OCCURS 11 TIMES.
010700
010800*----------------------------------------------------------------*
010900*    RESUMO DE FIM DE LOTE - VISAO EDITADA PARA UMA UNICA
011000*    LINHA DE DISPLAY
011100*----------------------------------------------------------------*
011200 01  WRK-RESUMO-EDITADO.
011300     05  WRK-QTD-LIDOS-ED         PIC ZZZZ9.
011400     05  WRK-QTD-APROV-ED         PIC ZZZZ9.
011500     05  WRK-QTD-REJEIT-ED        PIC ZZZZ9.
011550     05  FILLER                   PIC X(02) VALUE SPACES.
011600 01  WRK-RESUMO-LINHA REDEFINES WRK-RESUMO-EDITADO PIC X(17).
011700
011800*----------------------------------------------------------------*
011900*    CONTADORES - TODOS COMP
012000*----------------------------------------------------------------*
012100 77  WRK-QTD-LIDOS                PIC 9(05) COMP.
012200 77  WRK-QTD-APROVADOS            PIC 9(05) COMP.
012300 77  WRK-QTD-REJEITADOS           PIC 9(05) COMP.
012400
012500*----------------------------------------------------------------*
012600*    SWITCHES DO LOTE (O RESULTADO DO CODIGO E DA DECISAO AGORA
012650*    VEM DIRETO DO BOOK DE CHAMADA - COPY020A/COPY030A - CR-9140)
012700*----------------------------------------------------------------*
012800 77  WRK-FIM-ARQUIVO              PIC X(01) VALUE "N".
012810     88 WRK-FIM-ARQUIVO-SIM           VALUE "S".
012820     88 WRK-FIM-ARQUIVO-NAO           VALUE "N".
012900 77  WRK-REJEITADO                PIC X(01) VALUE "N".
012910     88 WRK-REJEITADO-SIM             VALUE "S".
012920     88 WRK-REJEITADO-NAO             VALUE "N".
013300
013400*================================================================*
013500 PROCEDURE DIVISION.
013600*================================================================*
013700
013800*----------------------------------------------------------------*
013900*    PROCESSAMENTO PRINCIPAL DO LOTE
014000*----------------------------------------------------------------*
014100*> cobol-lint CL002 0000-processar
014200 0000-PROCESSAR                  SECTION.
014300*----------------------------------------------------------------*
014400
014500     PERFORM 0001-ABRIR-ARQUIVOS
014600     PERFORM 0002-LER-PEDIDO
014700     PERFORM 0003-PROCESSAR-PEDIDO UNTIL WRK-FIM-ARQUIVO-SIM
014800     PERFORM 9999-FINALIZAR
014900     .
015000*----------------------------------------------------------------*
015100*> cobol-lint CL002 0000-end
015200 0000-END.                       EXIT.
015300
015400*----------------------------------------------------------------*
015500*    ABERTURA DOS ARQUIVOS E CARGA DAS MENSAGENS FIXAS
015600*----------------------------------------------------------------*
015700 0001-ABRIR-ARQUIVOS             SECTION.
015800*----------------------------------------------------------------*
015900
016000     OPEN INPUT  PEDIDO-EMPRESTIMO
016100     OPEN OUTPUT DECISAO-EMPRESTIMO
016200
016300     MOVE ZERO TO WRK-QTD-LIDOS
016400     MOVE ZERO TO WRK-QTD-APROVADOS
016500     MOVE ZERO TO WRK-QTD-REJEITADOS
016600
016700     MOVE "Invalid loan period!"
016800                            TO COD002A-MENSAGEM(1)
016900     MOVE "Invalid personal ID code!"
017000                            TO COD002A-MENSAGEM(2)
017100     MOVE "Invalid loan amount!"
017200                            TO COD002A-MENSAGEM(3)
017300     MOVE "No valid loan due to debt!"
017400                            TO COD002A-MENSAGEM(4)
017500     MOVE "No valid loan found!"
017600                            TO COD002A-MENSAGEM(5)
017700     .
017800*----------------------------------------------------------------*
017900*> cobol-lint CL002 0001-end
018000 0001-END.                       EXIT.
018100
018200*----------------------------------------------------------------*
018300*    LER UM PEDIDO DE EMPRESTIMO DO ARQUIVO DE ENTRADA
018400*----------------------------------------------------------------*
018500 0002-LER-PEDIDO                 SECTION.
018600*----------------------------------------------------------------*
018700
018800     READ PEDIDO-EMPRESTIMO
018900          AT END SET WRK-FIM-ARQUIVO-SIM TO TRUE
019000     END-READ
019100
019200     IF WRK-FIM-ARQUIVO-NAO
019300        MOVE FD-COD-PESSOAL       TO COPY010A-COD-PESSOAL
019400        MOVE FD-VALOR-PEDIDO      TO COPY010A-VALOR-PEDIDO
019500        MOVE FD-PRAZO-PEDIDO      TO COPY010A-PRAZO-PEDIDO
019600        MOVE FD-REG-PEDIDO        TO WRK-REG-PEDIDO-X
019700        ADD 1                     TO WRK-QTD-LIDOS
019800     END-IF
019900     .
020000*----------------------------------------------------------------*
020100*> cobol-lint CL002 0002-end
020200 0002-END.                       EXIT.
020300
020400*----------------------------------------------------------------*
020500*    VALIDAR, CALCULAR E GRAVAR A DECISAO DE UM PEDIDO, E LER
020600*    O PROXIMO PEDIDO DO ARQUIVO
020700*----------------------------------------------------------------*
020800 0003-PROCESSAR-PEDIDO           SECTION.
020900*----------------------------------------------------------------*
021000
021100     SET WRK-REJEITADO-NAO       TO TRUE
021200     MOVE ZERO                   TO COPY030A-COD-MSG
021300
021400     PERFORM 0004-VALIDAR-PERIODO
021500
021600     IF WRK-REJEITADO-NAO
021700        PERFORM 0005-VALIDAR-CODIGO
021800     END-IF
021900
022000     IF WRK-REJEITADO-NAO
022100        PERFORM 0006-VALIDAR-VALOR
022200     END-IF
022300
022400     IF WRK-REJEITADO-NAO
022500        PERFORM 0007-CALCULAR-DECISAO
022600     END-IF
022700
022800     IF WRK-REJEITADO-SIM
022900        ADD 1                     TO WRK-QTD-REJEITADOS
023000     ELSE
023100        ADD 1                     TO WRK-QTD-APROVADOS
023200     END-IF
023300
023400     PERFORM 0008-GRAVAR-DECISAO
023500     PERFORM 0002-LER-PEDIDO
023600     .
023700*----------------------------------------------------------------*
023800*> cobol-lint CL002 0003-end
023900 0003-END.                       EXIT.
024000
024100*----------------------------------------------------------------*
024200*    PASSO 1A - CONFERIR O PRAZO PEDIDO CONTRA OS LIMITES
024300*----------------------------------------------------------------*
024400 0004-VALIDAR-PERIODO            SECTION.
024500*----------------------------------------------------------------*
024600
024700     IF COPY010A-PRAZO-PEDIDO LESS COD002A-PRAZO-MINIMO
024800        OR COPY010A-PRAZO-PEDIDO GREATER COD002A-PRAZO-MAXIMO
024900        SET WRK-REJEITADO-SIM    TO TRUE
025000        MOVE 1                   TO COPY030A-COD-MSG
025100     END-IF
025200     .
025300*----------------------------------------------------------------*
025400*> cobol-lint CL002 0004-end
025500 0004-END.                       EXIT.
025600
025700*----------------------------------------------------------------*
025800*    PASSO 1B - CONFERIR O CODIGO PESSOAL (CHAMA VALCOD01)
025900*----------------------------------------------------------------*
026000 0005-VALIDAR-CODIGO             SECTION.
026100*----------------------------------------------------------------*
026200
026300     MOVE COPY010A-COD-PESSOAL   TO COPY020A-CODIGO-PESSOAL
026350     CALL "VALCOD01" USING COPY020A-REGISTRO
026400     MOVE COPY020A-ULTIMOS-4-DIGITOS
026450                                 TO COPY030A-ULTIMOS-4-DIGITOS
026500
026700     IF COPY020A-CODIGO-VALIDO-NAO
026800        SET WRK-REJEITADO-SIM    TO TRUE
026900        MOVE 2                   TO COPY030A-COD-MSG
027000        MOVE COPY010A-COD-PESSOAL TO WRK-CODIGO-ECO
027100*       DISPLAY DE AUDITORIA - CODIGO PESSOAL REJEITADO
027200        DISPLAY "VALCOD01 REJEITOU O CODIGO: " WRK-CODIGO-ECO
027300     END-IF
027400     .
027500*----------------------------------------------------------------*
027600*> cobol-lint CL002 0005-end
027700 0005-END.                       EXIT.
027800
027900*----------------------------------------------------------------*
028000*    PASSO 1C - CONFERIR O VALOR PEDIDO CONTRA OS LIMITES
028100*----------------------------------------------------------------*
028200 0006-VALIDAR-VALOR              SECTION.
028300*----------------------------------------------------------------*
028400
028500     IF COPY010A-VALOR-PEDIDO LESS COD002A-VALOR-MINIMO
028600        OR COPY010A-VALOR-PEDIDO GREATER COD002A-VALOR-MAXIMO
028700        SET WRK-REJEITADO-SIM    TO TRUE
028800        MOVE 3                   TO COPY030A-COD-MSG
028900     END-IF
029000     .
029100*----------------------------------------------------------------*
029200*> cobol-lint CL002 0006-end
029300 0006-END.                       EXIT.
029400
029500*----------------------------------------------------------------*
029600*    PASSOS 2 A 6 - MODIFICADOR, PONTUACAO E BUSCA DE VALOR/
029700*    PRAZO (CHAMA CALC0005A)
029800*----------------------------------------------------------------*
029900 0007-CALCULAR-DECISAO           SECTION.
030000*----------------------------------------------------------------*
030100
030200     MOVE COPY010A-VALOR-PEDIDO  TO COPY030A-VALOR-PEDIDO
030250     MOVE COPY010A-PRAZO-PEDIDO  TO COPY030A-PRAZO-PEDIDO
030300     CALL "CALC0005A" USING COPY030A-REGISTRO
030900
031000     IF COPY030A-COD-DECISAO-REJEITADO
031100        SET WRK-REJEITADO-SIM    TO TRUE
031200     END-IF
031300     .
031400*----------------------------------------------------------------*
031500*> cobol-lint CL002 0007-end
031600 0007-END.                       EXIT.
031700
031800*----------------------------------------------------------------*
031900*    MONTAR E GRAVAR O REGISTRO DE DECISAO DE CREDITO
032000*----------------------------------------------------------------*
032100 0008-GRAVAR-DECISAO             SECTION.
032200*----------------------------------------------------------------*
032300
032400     MOVE COPY010A-COD-PESSOAL   TO COPY010A-COD-PESSOAL-DC
032500
032600     IF WRK-REJEITADO-SIM
032700        MOVE ZERO                TO COPY010A-VALOR-APROVADO
032800        MOVE ZERO                TO COPY010A-PRAZO-APROVADO
032900        SET COPY010A-REJEITADO   TO TRUE
033000        MOVE COD002A-MENSAGEM(COPY030A-COD-MSG)
033100                                  TO COPY010A-MSG-ERRO
033200     ELSE
033300        MOVE COPY030A-VALOR-APROVADO TO COPY010A-VALOR-APROVADO
033400        MOVE COPY030A-PRAZO-APROVADO TO COPY010A-PRAZO-APROVADO
033500        SET COPY010A-APROVADO    TO TRUE
033600        MOVE SPACES              TO COPY010A-MSG-ERRO
033700     END-IF
033800
033900     MOVE COPY010A-COD-PESSOAL-DC TO FD-COD-PESSOAL-DC
034000     MOVE COPY010A-VALOR-APROVADO  TO FD-VALOR-APROVADO
034100     MOVE COPY010A-PRAZO-APROVADO  TO FD-PRAZO-APROVADO
034200     MOVE COPY010A-STATUS-DECISAO  TO FD-STATUS-DECISAO
034300     MOVE COPY010A-MSG-ERRO        TO FD-MSG-ERRO
034400
034500     WRITE FD-REG-DECISAO
034600     .
034700*----------------------------------------------------------------*
034800*> cobol-lint CL002 0008-end
034900 0008-END.                       EXIT.
035000
035100*----------------------------------------------------------------*
035200*    FECHAR ARQUIVOS E EXIBIR O RESUMO DE FIM DE LOTE
035300*----------------------------------------------------------------*
035400 9999-FINALIZAR                  SECTION.
035500*----------------------------------------------------------------*
035600
035700     CLOSE PEDIDO-EMPRESTIMO
035800     CLOSE DECISAO-EMPRESTIMO
035900
036000     MOVE WRK-QTD-LIDOS          TO WRK-QTD-LIDOS-ED
036100     MOVE WRK-QTD-APROVADOS      TO WRK-QTD-APROV-ED
036200     MOVE WRK-QTD-REJEITADOS     TO WRK-QTD-REJEIT-ED
036300
036400     DISPLAY "EMP0001A - RESUMO DO LOTE DE CREDITO"
036500     DISPLAY "PEDIDOS LIDOS......: " WRK-QTD-LIDOS-ED
036600     DISPLAY "PEDIDOS APROVADOS..: " WRK-QTD-APROV-ED
036700     DISPLAY "PEDIDOS REJEITADOS.: " WRK-QTD-REJEIT-ED
036800
036900     STOP RUN
037000     .
037100*----------------------------------------------------------------*
037200*> cobol-lint CL002 9999-end
037300 9999-END.                       EXIT.
