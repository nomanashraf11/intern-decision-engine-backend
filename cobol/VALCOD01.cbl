000100******************************************************************
000200* PROGRAMADOR: R.SILVEIRA
000300* DATA.......: 14/03/1986
000400* DESCRICAO..: VALIDACAO DO CODIGO PESSOAL DO CLIENTE (MODULO 11)
000500* NOME.......: VALCOD01
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. VALCOD01.
000900 AUTHOR. R.SILVEIRA.
001000 INSTALLATION. INBANK - DEPARTAMENTO DE CREDITO.
001100 DATE-WRITTEN. 14/03/1986.
001200 DATE-COMPILED.
001300 SECURITY. CONFIDENCIAL - USO INTERNO INBANK.
001400*================================================================*
001500*    HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700*  14/03/1986 RS  CRIACAO DO MODULO - CALCULO DO DV PELO     RS01
001800*                 ALGORITMO MODULO 11 EM DUAS PASSAGENS      RS01
001900*  02/09/1986 RS  INCLUIDA VALIDACAO DE DATA DE NASCIMENTO   RS02
002000*                 (MES/DIA/ANO BISSEXTO) A PARTIR DO CODIGO  RS02
002100*  19/01/1989 MTV CORRIGIDO CALCULO DO RESTO QUANDO SOMA1    MT01
002200*                 MENOR QUE 11 (RESTO ERA IGNORADO)          MT01
002300*  07/06/1991 MTV TABELA DE DIAS DO MES PASSADA A CARREGAR   MT02
002400*                 POR MOVE NA INICIALIZACAO, NAO MAIS        MT02
002500*                 EM LINHA NO MEIO DO PARAGRAFO               MT02
002600*  23/11/1994 JQP REVISADO SECULO/SEXO - DIGITO 9 E 0 SAO    JQ01
002700*                 TRATADOS COMO INVALIDOS (FORA DA FAIXA)    JQ01
002800*  30/10/1998 AQN AJUSTE ANO 2000 - CALCULO DO SECULO BASE   AQ01
002900*                 REVISTO PARA NAO DEPENDER DE JANELA DE     AQ01
003000*                 DOIS DIGITOS NO ANO CORRENTE (Y2K)         AQ01
003100*  11/02/1999 AQN TESTE DE REGRESSAO PARCELA AQ01 - OK       AQ02
003200*  25/07/2003 LFR EXTRAIDOS OS ULTIMOS 4 DIGITOS PARA A      LF01
003300*                 FAIXA DE SEGMENTO DE CREDITO (LK-ULT4)     LF01
003400*  09/05/2011 CPB REQ. CR-4471 - CODIGO INVALIDO NAO MAIS    CP01
003500*                 ABORTA O LOTE, SO REJEITA O REGISTRO       CP01
003600*  11/08/2025 JMR REQ. CR-8890 - MOTOR DE CREDITO INBANK -   JM01
003700*                 MODULO ALINHADO A NOVA ESPECIFICACAO DO    JM01
003800*                 SERVICO DE DECISAO DE EMPRESTIMO           JM01
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS DIGITO-VALIDO IS "0" THRU "9".
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800*----------------------------------------------------------------*
004900*    AREA DE TRABALHO DO CODIGO PESSOAL EM ANALISE
005000*----------------------------------------------------------------*
005100 01  WRK-CODIGO-X                 PIC X(11).
005200
005300*    VISAO 1 - CAMPOS DECOMPOSTOS GYYMMDDSSSC
005400 01  WRK-CODIGO-DIGITOS REDEFINES WRK-CODIGO-X.
005500     05  WRK-COD-SECULO           PIC 9(01).
005600     05  WRK-COD-ANO              PIC 9(02).
005700     05  WRK-COD-MES              PIC 9(02).
005800     05  WRK-COD-DIA              PIC 9(02).
005900     05  WRK-COD-SERIAL           PIC 9(03).
006000     05  WRK-COD-DV               PIC 9(01).
006100
006200*    VISAO 2 - TABELA DE DIGITOS PARA O SOMATORIO PONDERADO
006300 01  WRK-CODIGO-TAB REDEFINES WRK-CODIGO-X.
006400     05  WRK-COD-DIGITO           PIC 9(01) OCCURS 11 TIMES.
006500
006600*    VISAO 3 - ULTIMOS 4 DIGITOS, PARA A FAIXA DE SEGMENTO
006700 01  WRK-CODIGO-ULT4 REDEFINES WRK-CODIGO-X.
006800     05  FILLER                   PIC X(07).
006900     05  WRK-COD-ULT4-NUM         PIC 9(04).
007000
007100*----------------------------------------------------------------*
007200*    PESOS DO ALGORITMO MODULO 11 - 1A E 2A PASSAGEM
007300*----------------------------------------------------------------*
007400 01  WRK-TAB-PESO1.
007500     05  WRK-PESO1                PIC 9(01) OCCURS 10 TIMES.
007600 01  WRK-TAB-PESO2.
007700     05  WRK-PESO2                PIC 9(01) OCCURS 10 TIMES.
007800
007900*----------------------------------------------------------------*
008000*    TABELA DE DIAS POR MES (POSICAO 2 = FEVEREIRO, AJUSTADA
008100*    PARA ANO BISSEXTO EM 0005-CARREGAR-DIAS-MES)
008200*----------------------------------------------------------------*
008300 01  WRK-TAB-DIAS-MES.
008400     05  WRK-DIAS-MES             PIC 9(02) OCCURS 12 TIMES.
008500
008600*----------------------------------------------------------------*
008700*    CONTADORES, SUBSCRITOS E ACUMULADORES - TODOS COMP
008800*----------------------------------------------------------------*
008900 77  WRK-I                        PIC 9(02) COMP.
009000 77  WRK-SOMA1                    PIC 9(04) COMP.
009100 77  WRK-SOMA2                    PIC 9(04) COMP.
009200 77  WRK-QUOCIENTE                PIC 9(04) COMP.
009300 77  WRK-RESTO1                   PIC 9(02) COMP.
009400 77  WRK-RESTO2                   PIC 9(02) COMP.
009500 77  WRK-RESTO-4                  PIC 9(02) COMP.
009600 77  WRK-RESTO-100                PIC 9(02) COMP.
009700 77  WRK-RESTO-400                PIC 9(02) COMP.
009800 77  WRK-DV-ESPERADO              PIC 9(01) COMP.
009900 77  WRK-SECULO-BASE              PIC 9(04) COMP.
010000 77  WRK-ANO-COMPLETO             PIC 9(04) COMP.
010100
010200*----------------------------------------------------------------*
010300*    SWITCHES
010400*----------------------------------------------------------------*
010500 77  WRK-FORMATO-OK               PIC X(01) VALUE "S".
010520     88 WRK-FORMATO-OK-SIM            VALUE "S".
010540     88 WRK-FORMATO-OK-NAO            VALUE "N".
010600 77  WRK-DV-OK                    PIC X(01) VALUE "S".
010620     88 WRK-DV-OK-SIM                 VALUE "S".
010640     88 WRK-DV-OK-NAO                 VALUE "N".
010700 77  WRK-DATA-OK                  PIC X(01) VALUE "S".
010720     88 WRK-DATA-OK-SIM               VALUE "S".
010740     88 WRK-DATA-OK-NAO               VALUE "N".
010800
010900 LINKAGE SECTION.
011000*    BOOK DE CHAMADA RECEBIDO DO PROGRAMA CHAMADOR (EMP0001A)
011100 COPY COPY020A.
011400
011500*================================================================*
011600 PROCEDURE DIVISION USING COPY020A-REGISTRO.
011900*================================================================*
012000
012100*----------------------------------------------------------------*
012200*    PROCESSAMENTO PRINCIPAL
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 0000-processar
012500 0000-PROCESSAR                  SECTION.
012600*----------------------------------------------------------------*
012700
012800     PERFORM 0001-INICIAR
012900     MOVE COPY020A-CODIGO-PESSOAL TO WRK-CODIGO-X
013000     SET WRK-FORMATO-OK-SIM TO TRUE
013100     SET WRK-DV-OK-SIM TO TRUE
013200     SET WRK-DATA-OK-SIM TO TRUE
013300
013400     IF WRK-CODIGO-X IS NOT DIGITO-VALIDO
013500        SET WRK-FORMATO-OK-NAO TO TRUE
013600     END-IF
013700
013800     IF WRK-FORMATO-OK-SIM
013900        PERFORM 0002-CALCULAR-DV1
014000        PERFORM 0003-CONFERIR-DIGITO
014100        PERFORM 0004-VALIDAR-SECULO
014200        IF WRK-DATA-OK-SIM
014300           PERFORM 0005-VALIDAR-DATA-NASC
014400        END-IF
014500     END-IF
014600
014700     PERFORM 9999-FINALIZAR
014800     .
014900*----------------------------------------------------------------*
015000*> cobol-lint CL002 0000-end
015100 0000-END.                       EXIT.
015200*----------------------------------------------------------------*
015300
015400*----------------------------------------------------------------*
015500*    CARREGAR TABELAS DE PESOS E DE DIAS POR MES
015600*----------------------------------------------------------------*
015700 0001-INICIAR                    SECTION.
015800*----------------------------------------------------------------*
015900
016000     MOVE 1 TO WRK-PESO1(01)
016100     MOVE 2 TO WRK-PESO1(02)
016200     MOVE 3 TO WRK-PESO1(03)
016300     MOVE 4 TO WRK-PESO1(04)
016400     MOVE 5 TO WRK-PESO1(05)
016500     MOVE 6 TO WRK-PESO1(06)
016600     MOVE 7 TO WRK-PESO1(07)
016700     MOVE 8 TO WRK-PESO1(08)
016800     MOVE 9 TO WRK-PESO1(09)
016900     MOVE 1 TO WRK-PESO1(10)
017000
017100     MOVE 3 TO WRK-PESO2(01)
017200     MOVE 4 TO WRK-PESO2(02)
017300     MOVE 5 TO WRK-PESO2(03)
017400     MOVE 6 TO WRK-PESO2(04)
017500     MOVE 7 TO WRK-PESO2(05)
017600     MOVE 8 TO WRK-PESO2(06)
017700     MOVE 9 TO WRK-PESO2(07)
017800     MOVE 1 TO WRK-PESO2(08)
017900     MOVE 2 TO WRK-PESO2(09)
018000     MOVE 3 TO WRK-PESO2(10)
018100
018200     MOVE 31 TO WRK-DIAS-MES(01)
018300     MOVE 28 TO WRK-DIAS-MES(02)
018400     MOVE 31 TO WRK-DIAS-MES(03)
018500     MOVE 30 TO WRK-DIAS-MES(04)
018600     MOVE 31 TO WRK-DIAS-MES(05)
018700     MOVE 30 TO WRK-DIAS-MES(06)
018800     MOVE 31 TO WRK-DIAS-MES(07)
018900     MOVE 31 TO WRK-DIAS-MES(08)
019000     MOVE 30 TO WRK-DIAS-MES(09)
019100     MOVE 31 TO WRK-DIAS-MES(10)
019200     MOVE 30 TO WRK-DIAS-MES(11)
019300     MOVE 31 TO WRK-DIAS-MES(12)
019400     .
019500*----------------------------------------------------------------*
019600*> cobol-lint CL002 0001-end
019700 0001-END.                       EXIT.
019800*----------------------------------------------------------------*
019900
020000*----------------------------------------------------------------*
020100*    1A PASSAGEM DO MODULO 11 (PESOS 1,2,3,4,5,6,7,8,9,1)
020200*----------------------------------------------------------------*
020300 0002-CALCULAR-DV1                SECTION.
020400*----------------------------------------------------------------*
020500
020600     MOVE ZERO                   TO WRK-SOMA1
020700     PERFORM 0002A-SOMAR-PESO1 VARYING WRK-I FROM 1 BY 1
020800             UNTIL WRK-I GREATER 10
020900
021000     DIVIDE WRK-SOMA1 BY 11 GIVING WRK-QUOCIENTE
021100                            REMAINDER WRK-RESTO1
021200     .
021300*----------------------------------------------------------------*
021400*> cobol-lint CL002 0002-end
021500 0002-END.                       EXIT.
021600*----------------------------------------------------------------*
021700
021800*----------------------------------------------------------------*
021900*    CORPO DO LACO DA 1A PASSAGEM - SOMATORIO PONDERADO
022000*----------------------------------------------------------------*
022100 0002A-SOMAR-PESO1.
022200
022300     COMPUTE WRK-SOMA1 = WRK-SOMA1 +
022400             (WRK-COD-DIGITO(WRK-I) * WRK-PESO1(WRK-I))
022500     .
022600
022700*----------------------------------------------------------------*
022800*    CONFERIR O DIGITO VERIFICADOR (2A PASSAGEM SE RESTO1 = 10)
022900*----------------------------------------------------------------*
023000 0003-CONFERIR-DIGITO             SECTION.
023100*----------------------------------------------------------------*
023200
023300     IF WRK-RESTO1 EQUAL 10
023400        MOVE ZERO                TO WRK-SOMA2
023500        PERFORM 0003A-SOMAR-PESO2 VARYING WRK-I FROM 1 BY 1
023600                UNTIL WRK-I GREATER 10
023700        DIVIDE WRK-SOMA2 BY 11 GIVING WRK-QUOCIENTE
023800                               REMAINDER WRK-RESTO2
023900        IF WRK-RESTO2 EQUAL 10
024000           MOVE ZERO             TO WRK-DV-ESPERADO
024100        ELSE
024200           MOVE WRK-RESTO2       TO WRK-DV-ESPERADO
024300        END-IF
024400     ELSE
024500        MOVE WRK-RESTO1          TO WRK-DV-ESPERADO
024600     END-IF
024700
024800     IF WRK-DV-ESPERADO NOT EQUAL WRK-COD-DV
024900        SET WRK-DV-OK-NAO TO TRUE
025000     END-IF
025100     .
025200*----------------------------------------------------------------*
025300*> cobol-lint CL002 0003-end
025400 0003-END.                       EXIT.
025500*----------------------------------------------------------------*
025600
025700*----------------------------------------------------------------*
025800*    CORPO DO LACO DA 2A PASSAGEM - SOMATORIO PONDERADO
025900*----------------------------------------------------------------*
026000 0003A-SOMAR-PESO2.
026100
026200     COMPUTE WRK-SOMA2 = WRK-SOMA2 +
026300             (WRK-COD-DIGITO(WRK-I) * WRK-PESO2(WRK-I))
026400     .
026500
026600*----------------------------------------------------------------*
026700*    DECODIFICAR O SECULO/SEXO (1O DIGITO DO CODIGO PESSOAL)
026800*----------------------------------------------------------------*
026900 0004-VALIDAR-SECULO              SECTION.
027000*----------------------------------------------------------------*
027100
027200     EVALUATE WRK-COD-SECULO
027300        WHEN 1
027400        WHEN 2
027500           MOVE 1800              TO WRK-SECULO-BASE
027600        WHEN 3
027700        WHEN 4
027800           MOVE 1900              TO WRK-SECULO-BASE
027900        WHEN 5
028000        WHEN 6
028100           MOVE 2000               TO WRK-SECULO-BASE
028200        WHEN 7
028300        WHEN 8
028400           MOVE 2100              TO WRK-SECULO-BASE
028500        WHEN OTHER
028600           SET WRK-DATA-OK-NAO TO TRUE
028700     END-EVALUATE
028800     .
028900*----------------------------------------------------------------*
029000*> cobol-lint CL002 0004-end
029100 0004-END.                       EXIT.
029200*----------------------------------------------------------------*
029300
029400*----------------------------------------------------------------*
029500*    VALIDAR MES/DIA/ANO (INCLUSIVE FEVEREIRO BISSEXTO)
029600*----------------------------------------------------------------*
029700 0005-VALIDAR-DATA-NASC           SECTION.
029800*----------------------------------------------------------------*
029900
030000     COMPUTE WRK-ANO-COMPLETO = WRK-SECULO-BASE + WRK-COD-ANO
030100
030200     IF WRK-COD-MES LESS 01 OR WRK-COD-MES GREATER 12
030300        SET WRK-DATA-OK-NAO TO TRUE
030400     ELSE
030500        DIVIDE WRK-ANO-COMPLETO BY 4   GIVING WRK-QUOCIENTE
030600                                       REMAINDER WRK-RESTO-4
030700        DIVIDE WRK-ANO-COMPLETO BY 100 GIVING WRK-QUOCIENTE
030800                                       REMAINDER WRK-RESTO-100
030900        DIVIDE WRK-ANO-COMPLETO BY 400 GIVING WRK-QUOCIENTE
031000                                       REMAINDER WRK-RESTO-400
031100        IF WRK-RESTO-4 EQUAL ZERO AND
031200              (WRK-RESTO-100 NOT EQUAL ZERO OR
031300               WRK-RESTO-400 EQUAL ZERO)
031400           MOVE 29                TO WRK-DIAS-MES(2)
031500        ELSE
031600           MOVE 28                TO WRK-DIAS-MES(2)
031700        END-IF
031800
031900        IF WRK-COD-DIA LESS 01 OR
032000           WRK-COD-DIA GREATER WRK-DIAS-MES(WRK-COD-MES)
032100           SET WRK-DATA-OK-NAO TO TRUE
032200        END-IF
032300     END-IF
032400     .
032500*----------------------------------------------------------------*
032600*> cobol-lint CL002 0005-end
032700 0005-END.                       EXIT.
032800*----------------------------------------------------------------*
032900
033000*----------------------------------------------------------------*
033100*    DEVOLVER O RESULTADO AO PROGRAMA CHAMADOR
033200*----------------------------------------------------------------*
033300 9999-FINALIZAR                  SECTION.
033400*----------------------------------------------------------------*
033500
033600     IF WRK-FORMATO-OK-SIM AND
033700        WRK-DV-OK-SIM AND
033800        WRK-DATA-OK-SIM
033900        SET COPY020A-CODIGO-VALIDO-SIM TO TRUE
034000        MOVE WRK-COD-ULT4-NUM    TO COPY020A-ULTIMOS-4-DIGITOS
034100     ELSE
034200        SET COPY020A-CODIGO-VALIDO-NAO TO TRUE
034300        MOVE ZERO                TO COPY020A-ULTIMOS-4-DIGITOS
034400     END-IF
034500
034600     GOBACK
034700     .
034800*----------------------------------------------------------------*
034900*> cobol-lint CL002 9999-end
035000 9999-END.                       EXIT.
035100*----------------------------------------------------------------*
